000100******************************************************************        
000200*  PRICCPY  -  PRICE REFERENCE FILE RECORD                                
000300*  ONE LINE PER SECURITY - LOADED IN FULL AT PROGRAM START INTO           
000400*  THE PRC-TABLE-ENTRY ARRAY IN TRDPRC1.  NOT A KEYED FILE - THIS         
000500*  SHOP HAS NO ISAM HANDLER AVAILABLE FOR THIS SMALL A TABLE              
000600*                                                                         
000700*  CR-1201 (11/03/03) ADDED PRC-SECURITY-TYPE AND PRC-EFFECTIVE-          
000800*  DATE TO CARRY THE SAME REFERENCE DATA THE SECURITIES MASTER            
000900*  SYSTEM ALREADY TRACKS, AHEAD OF A FUTURE SORT/MERGE JOB THAT           
001000*  WILL EDIT THIS FILE AGAINST THAT MASTER.  NEITHER FIELD IS             
001100*  READ BY TRDPRC1'S CURRENT LOAD OR FIND LOGIC.                          
001200******************************************************************        
001300*                                                                         
001400 01  PRC-FILE-RECORD.                                                     
001500     05  PRC-ISIN                PIC X(12).                               
001600     05  PRC-UNIT-PRICE-X        PIC 9(5)V99.                             
001700*     N  =  COMMON STOCK, P  =  PREFERRED, B  =  CORPORATE BOND           
001800     05  PRC-SECURITY-TYPE       PIC X(02).                               
001900     05  PRC-EFFECTIVE-DATE      PIC 9(06).                               
002000     05  FILLER                  PIC X(05).                               
002100*                                                                         

000100******************************************************************        
000200*  PROGRAM:  TRDPRC1                                                      
000300******************************************************************        
000400* LICENSED MATERIALS - PROPERTY OF FIRST CAPITOL SECURITIES CORP          
000500* ALL RIGHTS RESERVED                                                     
000600******************************************************************        
000700* THIS SUBROUTINE OWNS THE SECURITY PRICE REFERENCE TABLE.  IT            
000800* IS CALLED ONCE AT START OF RUN BY TRDPOST TO LOAD THE PRICE             
000900* TABLE FROM THE PRICE-TABLE FILE, AND THEREAFTER ONCE PER ORDER          
001000* REQUEST TO LOOK UP THE CURRENT UNIT PRICE OF A SECURITY BY              
001100* ISIN.  THIS SHOP HAS NO INDEXED HANDLER SUITED TO A TABLE THIS          
001200* SMALL, SO THE WHOLE FILE IS BROUGHT INTO WORKING-STORAGE AND            
001300* SEARCHED WITH SEARCH ALL - THE PRICE-TABLE INPUT MUST ARRIVE            
001400* IN ASCENDING ISIN SEQUENCE OR THE BINARY SEARCH WILL MISS               
001500* ENTRIES.                                                                
001600*                                                                         
001700* CHANGE LOG                                                              
001800*                                                                         
001900* DATE     BY   TICKET     DESCRIPTION                                    
002000* -------- ---- ---------- --------------------------------------         
002100* 06/12/84 RH   INITIAL    ORIGINAL CODING - LOAD/FIND FUNCTIONS          
002200* 11/03/84 RH   CR-0114    ENLARGED TABLE FROM 25 TO 50 ENTRIES           
002300* 02/19/85 DHT  CR-0166    ADDED FILE STATUS CHECK ON OPEN                
002400* 08/07/86 RH   CR-0288    CORRECTED SEARCH ALL KEY DECLARATION           
002500* 04/22/88 LMK  CR-0402    ADDED DIAGNOSTIC REDEFINES FOR DUMPS           
002600* 01/09/91 DHT  CR-0577    CONVERTED PRICE FIELD TO COMP-3 TABLE          
002700* 07/30/93 RH   CR-0710    TABLE COUNT MOVED TO WORKING-STORAGE           
002800* 03/14/96 LMK  CR-0855    ADDED NOT-FOUND TRACE MESSAGE                  
002900* 09/02/98 DHT  Y2K-0031   Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN         
003000*                          THIS PROGRAM, NO CHANGE REQUIRED               
003100* 01/26/99 DHT  Y2K-0031   Y2K SIGN-OFF - SEE CR LOG ABOVE                
003200* 02/14/01 RH   CR-1055    ADDED WS-DIAGNOSTIC-SW TRACE OF TABLE          
003300*                          LOAD FOR PROD SUPPORT - DEFAULT OFF,           
003400*                          NO IMPACT TO A NORMAL PRODUCTION RUN           
003500* 11/03/03 DHT  CR-1201    ENLARGED PRICE TABLE FROM 50 TO 75             
003600*                          ENTRIES FOR THE EXPANDED SECURITY LIST         
003700*                                                                         
003800******************************************************************        
003900 IDENTIFICATION DIVISION.                                                 
004000******************************************************************        
004100 PROGRAM-ID.  TRDPRC1.                                                    
004200 AUTHOR.  R HALVERSEN.                                                    
004300 INSTALLATION.  FIRST CAPITOL SECURITIES CORP.                            
004400 DATE-WRITTEN.  06/12/84.                                                 
004500 DATE-COMPILED.  11/03/03.                                                
004600 SECURITY.  COMPANY CONFIDENTIAL.                                         
004700*                                                                         
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SOURCE-COMPUTER.  IBM-390.                                               
005100 OBJECT-COMPUTER.  IBM-390.                                               
005200 SPECIAL-NAMES.                                                           
005300      C01 IS TOP-OF-FORM.                                                 
005400*                                                                         
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700      SELECT PRICE-TABLE ASSIGN TO PRICEDD                                
005800          ORGANIZATION IS LINE SEQUENTIAL                                 
005900          FILE STATUS  IS WS-PRICE-STATUS.                                
006000*                                                                         
006100******************************************************************        
006200 DATA DIVISION.                                                           
006300 FILE SECTION.                                                            
006400*                                                                         
006500 FD  PRICE-TABLE                                                          
006600      RECORDING MODE IS F.                                                
006700 COPY PRICCPY.                                                            
006800*                                                                         
006900******************************************************************        
007000 WORKING-STORAGE SECTION.                                                 
007100******************************************************************        
007200*                                                                         
007300* WS-DIAGNOSTIC-SW (CR-1055, 2001) TURNS ON A DISPLAY TRACE OF            
007400* EVERY ROW LOADED INTO THE PRICE TABLE - SHIPPED DEFAULT OFF             
007500* AND FLIPPED ON UNDER OPERATOR CONTROL (SYSIN PARM CARD) ONLY            
007600* WHEN PROD SUPPORT IS CHASING A BAD PRICE FILE.  WS-TABLE-DUMP-          
007700* LIMIT CAPS HOW MANY ROWS THE TRACE WILL PRINT SO A BAD RUN              
007800* DOES NOT FLOOD THE JOB LOG.                                             
007900 77  WS-DIAGNOSTIC-SW            PIC X(01) VALUE 'N'.                     
008000 77  WS-TABLE-DUMP-LIMIT         PIC S9(4) COMP-3 VALUE +25.              
008100*                                                                         
008200 01  WS-FIELDS.                                                           
008300      05  WS-PRICE-STATUS         PIC X(02) VALUE SPACES.                 
008400      05  WS-PRICE-EOF            PIC X(01) VALUE 'N'.                    
008500      05  WS-PRICE-TAB-COUNT      PIC S9(4) COMP-3 VALUE +0.              
008600      05  WS-PRICE-TAB-COUNT-X REDEFINES WS-PRICE-TAB-COUNT               
008700                                  PIC X(02).                              
008800      05  WS-PRICE-TAB-MAX        PIC S9(4) COMP-3 VALUE +75.             
008900*                                                                         
009000 01  PRC-TABLE-AREA.                                                      
009100      05  PRC-TABLE-ENTRY OCCURS 75 TIMES                                 
009200                           ASCENDING KEY IS PRC-TAB-ISIN                  
009300                           INDEXED BY PRC-IDX.                            
009400          10  PRC-TAB-ISIN         PIC X(12).                             
009500          10  PRC-TAB-PRICE        PIC S9(9)V99 COMP-3.                   
009600          10  PRC-TAB-PRICE-X REDEFINES PRC-TAB-PRICE                     
009700                                   PIC X(06).                             
009800*                                                                         
009900 01  WS-NOT-FOUND-MSG.                                                    
010000      05  FILLER                   PIC X(20)                              
010100                      VALUE 'TRDPRC1 - NO PRICE: '.                       
010200      05  WS-MSG-ISIN              PIC X(12).                             
010300      05  FILLER                   PIC X(20) VALUE SPACES.                
010400*                                                                         
010500 01  WS-LOAD-TRACE-MSG.                                                   
010600      05  FILLER                   PIC X(18)                              
010700                      VALUE 'TRDPRC1 - LOADED: '.                         
010800      05  WS-TRACE-ISIN            PIC X(12).                             
010900      05  FILLER                   PIC X(02) VALUE SPACES.                
011000      05  WS-TRACE-PRICE           PIC ZZZ,ZZ9.99.                        
011100      05  FILLER                   PIC X(22) VALUE SPACES.                
011200*                                                                         
011300******************************************************************        
011400 LINKAGE SECTION.                                                         
011500******************************************************************        
011600*                                                                         
011700 01  LK-FUNCTION-CODE            PIC X(01).                               
011800      88  LK-FUNCTION-LOAD             VALUE 'L'.                         
011900      88  LK-FUNCTION-FIND             VALUE 'F'.                         
012000 01  LK-ISIN                     PIC X(12).                               
012100 01  LK-UNIT-PRICE                PIC S9(9)V99 COMP-3.                    
012200 01  LK-UNIT-PRICE-X REDEFINES LK-UNIT-PRICE                              
012300                                  PIC X(06).                              
012400 01  LK-FOUND-SWITCH             PIC X(01).                               
012500      88  LK-PRICE-FOUND               VALUE 'Y'.                         
012600      88  LK-PRICE-NOT-FOUND            VALUE 'N'.                        
012700*                                                                         
012800******************************************************************        
012900 PROCEDURE DIVISION USING LK-FUNCTION-CODE                                
013000                           LK-ISIN                                        
013100                           LK-UNIT-PRICE                                  
013200                           LK-FOUND-SWITCH.                               
013300******************************************************************        
013400*                                                                         
013500******************************************************************        
013600* PARA: 000-MAIN-CONTROL                                                  
013700*                                                                         
013800* SINGLE ENTRY POINT FOR THE SUBROUTINE.  LK-FUNCTION-CODE TELLS          
013900* THIS PARAGRAPH WHETHER TRDPOST WANTS THE PRICE TABLE LOADED             
014000* (CALLED ONCE, AT THE VERY START OF THE RUN FROM 700-OPEN-FILES)         
014100* OR A SINGLE ISIN LOOKED UP (CALLED ONCE PER ORDER REQUEST FROM          
014200* 300-LOOKUP-PRICE).  AN UNRECOGNIZED FUNCTION CODE FALLS TO THE          
014300* OTHER LEG AND RETURNS NOT-FOUND RATHER THAN ABENDING - THIS             
014400* SUBROUTINE HAS NO WAY TO TELL TRDPOST ANYTHING WENT WRONG               
014500* OTHER THAN THROUGH LK-FOUND-SWITCH.                                     
014600*                                                                         
014700* MAINTENANCE NOTE - THIS SUBROUTINE IS CALLED ONCE PER ORDER             
014800* REQUEST FROM TRDPOST, SO KEEP ANY FUTURE CHANGE TO THIS                 
014900* PARAGRAPH LIGHTWEIGHT - IT SITS ON THE CRITICAL PATH OF THE             
015000* WHOLE OVERNIGHT SETTLEMENT RUN, THE SAME CONCERN THAT DROVE             
015100* THE SEARCH ALL DESIGN INSTEAD OF A LINEAR SEARCH.                       
015200******************************************************************        
015300 000-MAIN-CONTROL.                                                        
015400      MOVE 'N' TO LK-FOUND-SWITCH.                                        
015500      EVALUATE TRUE                                                       
015600         WHEN LK-FUNCTION-LOAD                                            
015700              PERFORM 100-LOAD-PRICE-TABLE THRU 100-EXIT                  
015800         WHEN LK-FUNCTION-FIND                                            
015900              PERFORM 300-FIND-PRICE-ENTRY THRU 300-EXIT                  
016000         WHEN OTHER                                                       
016100              MOVE 'N' TO LK-FOUND-SWITCH                                 
016200      END-EVALUATE.                                                       
016300      GOBACK.                                                             
016400*                                                                         
016500******************************************************************        
016600* PARA: 100-LOAD-PRICE-TABLE                                              
016700*                                                                         
016800* OPENS THE PRICE-TABLE FILE AND READS IT ENTIRELY INTO THE               
016900* PRC-TABLE-AREA OCCURS TABLE, UP TO WS-PRICE-TAB-MAX ENTRIES.            
017000* CR-1201 (2003) RAISED THE MAX FROM 50 TO 75 WHEN THE SECURITY           
017100* LIST OUTGREW THE ORIGINAL SIZING - IF THIS EVER NEEDS TO GROW           
017200* AGAIN, WS-PRICE-TAB-MAX AND THE OCCURS CLAUSE ON PRC-TABLE-             
017300* ENTRY MUST BE CHANGED TOGETHER, THE SAME MISTAKE THAT BIT               
017400* CR-0710 THE FIRST TIME THE TABLE WAS ENLARGED.                          
017500*                                                                         
017600* MAINTENANCE NOTE - THIS SUBROUTINE IS CALLED ONCE PER ORDER             
017700* REQUEST FROM TRDPOST, SO KEEP ANY FUTURE CHANGE TO THIS                 
017800* PARAGRAPH LIGHTWEIGHT - IT SITS ON THE CRITICAL PATH OF THE             
017900* WHOLE OVERNIGHT SETTLEMENT RUN, THE SAME CONCERN THAT DROVE             
018000* THE SEARCH ALL DESIGN INSTEAD OF A LINEAR SEARCH.                       
018100******************************************************************        
018200 100-LOAD-PRICE-TABLE.                                                    
018300      MOVE ZERO TO WS-PRICE-TAB-COUNT.                                    
018400      MOVE 'N'  TO WS-PRICE-EOF.                                          
018500      OPEN INPUT PRICE-TABLE.                                             
018600      IF WS-PRICE-STATUS NOT = '00'                                       
018700          DISPLAY 'TRDPRC1 - ERROR OPENING PRICE-TABLE. RC: '             
018800                  WS-PRICE-STATUS                                         
018900          MOVE 'Y' TO WS-PRICE-EOF                                        
019000      END-IF.                                                             
019100      PERFORM 150-READ-PRICE-REC THRU 150-EXIT                            
019200          UNTIL WS-PRICE-EOF = 'Y'                                        
019300             OR WS-PRICE-TAB-COUNT >= WS-PRICE-TAB-MAX.                   
019400      CLOSE PRICE-TABLE.                                                  
019500 100-EXIT.                                                                
019600      EXIT.                                                               
019700*                                                                         
019800******************************************************************        
019900* PARA: 150-READ-PRICE-REC                                                
020000*                                                                         
020100* READS ONE PRICE-TABLE ROW AND APPENDS IT TO THE TABLE.  CR-1055         
020200* (2001) ADDED THE DIAGNOSTIC TRACE BELOW - WHEN WS-DIAGNOSTIC-SW         
020300* IS SET TO 'Y' BY THE OPERATOR PARM CARD, EACH ROW LOADED (UP TO         
020400* WS-TABLE-DUMP-LIMIT ROWS) IS ECHOED TO THE JOB LOG SO PROD              
020500* SUPPORT CAN SEE EXACTLY WHAT CAME OFF THE FLAT FILE WITHOUT A           
020600* SEPARATE UTILITY STEP.  THIS TRACE HAS NO EFFECT ON THE LOAD            
020700* LOGIC ITSELF - IT ONLY DISPLAYS WHAT WAS ALREADY GOING TO BE            
020800* STORED IN THE TABLE.                                                    
020900*                                                                         
021000* MAINTENANCE NOTE - THIS SUBROUTINE IS CALLED ONCE PER ORDER             
021100* REQUEST FROM TRDPOST, SO KEEP ANY FUTURE CHANGE TO THIS                 
021200* PARAGRAPH LIGHTWEIGHT - IT SITS ON THE CRITICAL PATH OF THE             
021300* WHOLE OVERNIGHT SETTLEMENT RUN, THE SAME CONCERN THAT DROVE             
021400* THE SEARCH ALL DESIGN INSTEAD OF A LINEAR SEARCH.                       
021500******************************************************************        
021600 150-READ-PRICE-REC.                                                      
021700      READ PRICE-TABLE                                                    
021800          AT END MOVE 'Y' TO WS-PRICE-EOF.                                
021900      IF WS-PRICE-EOF NOT = 'Y'                                           
022000          ADD 1 TO WS-PRICE-TAB-COUNT                                     
022100          MOVE PRC-ISIN                                                   
022200                  TO PRC-TAB-ISIN(WS-PRICE-TAB-COUNT)                     
022300          MOVE PRC-UNIT-PRICE-X                                           
022400                  TO PRC-TAB-PRICE(WS-PRICE-TAB-COUNT)                    
022500          IF WS-DIAGNOSTIC-SW = 'Y'                                       
022600             AND WS-PRICE-TAB-COUNT <= WS-TABLE-DUMP-LIMIT                
022700              MOVE PRC-ISIN  TO WS-TRACE-ISIN                             
022800              MOVE PRC-TAB-PRICE(WS-PRICE-TAB-COUNT)                      
022900                      TO WS-TRACE-PRICE                                   
023000              DISPLAY WS-LOAD-TRACE-MSG                                   
023100          END-IF                                                          
023200      END-IF.                                                             
023300 150-EXIT.                                                                
023400      EXIT.                                                               
023500*                                                                         
023600******************************************************************        
023700* PARA: 300-FIND-PRICE-ENTRY                                              
023800*                                                                         
023900* LOOKS UP LK-ISIN IN THE PRICE TABLE USING SEARCH ALL, WHICH             
024000* REQUIRES THE TABLE TO BE IN ASCENDING PRC-TAB-ISIN SEQUENCE -           
024100* THIS DEPENDS ENTIRELY ON THE PRICE-TABLE FLAT FILE ARRIVING IN          
024200* THAT ORDER, SINCE 100-LOAD-PRICE-TABLE DOES NOT SORT IT.  CR-           
024300* 0855 (1996) ADDED THE NOT-FOUND TRACE MESSAGE AFTER PROD                
024400* SUPPORT SPENT A SHIFT TRYING TO WORK OUT WHY A GOOD ORDER WAS           
024500* BEING REJECTED AS AN UNKNOWN SECURITY - IT TURNED OUT TO BE A           
024600* TYPO IN THE ISIN ON THE REQUEST FEED, NOT A PRICE TABLE                 
024700* PROBLEM, AND THIS MESSAGE WOULD HAVE SHOWN THAT IMMEDIATELY.            
024800*                                                                         
024900* MAINTENANCE NOTE - THIS SUBROUTINE IS CALLED ONCE PER ORDER             
025000* REQUEST FROM TRDPOST, SO KEEP ANY FUTURE CHANGE TO THIS                 
025100* PARAGRAPH LIGHTWEIGHT - IT SITS ON THE CRITICAL PATH OF THE             
025200* WHOLE OVERNIGHT SETTLEMENT RUN, THE SAME CONCERN THAT DROVE             
025300* THE SEARCH ALL DESIGN INSTEAD OF A LINEAR SEARCH.                       
025400******************************************************************        
025500 300-FIND-PRICE-ENTRY.                                                    
025600      MOVE 'N'  TO LK-FOUND-SWITCH.                                       
025700      MOVE ZERO TO LK-UNIT-PRICE.                                         
025800      IF WS-PRICE-TAB-COUNT > 0                                           
025900          SEARCH ALL PRC-TABLE-ENTRY                                      
026000              AT END                                                      
026100                  MOVE 'N' TO LK-FOUND-SWITCH                             
026200                  MOVE LK-ISIN TO WS-MSG-ISIN                             
026300                  DISPLAY WS-NOT-FOUND-MSG                                
026400              WHEN PRC-TAB-ISIN(PRC-IDX) = LK-ISIN                        
026500                  MOVE 'Y' TO LK-FOUND-SWITCH                             
026600                  MOVE PRC-TAB-PRICE(PRC-IDX) TO LK-UNIT-PRICE            
026700          END-SEARCH                                                      
026800      END-IF.                                                             
026900 300-EXIT.                                                                
027000      EXIT.                                                               

000100******************************************************************        
000200*  BPOWCPY   -  BUYING POWER MASTER RECORD                                
000300*  ONE ENTRY PER PORTFOLIO - CURRENT CASH / BUYING POWER BALANCE          
000400*  MAINTAINED BY TRDPOST AGAINST BUYING-POWER-MASTER (RELATIVE)           
000500*                                                                         
000600*  CR-1188 (08/14/03) ADDED THE BRANCH CODE, LAST-POSTING-DATE            
000700*  AND RECORD-VERSION FIELDS BELOW FOR THE NEW OVERNIGHT BRANCH           
000800*  RECONCILIATION FEED - SEE TRDPOST PARAGRAPHS 400-GET-BUYING-           
000900*  POWER AND 410-PUT-BUYING-POWER FOR HOW THEY ARE MAINTAINED.            
001000******************************************************************        
001100*                                                                         
001200 01  BP-MASTER-RECORD.                                                    
001300     05  BP-PORTFOLIO-ID         PIC X(12).                               
001400     05  BP-CASH-AMOUNT          PIC S9(9)V99 COMP-3.                     
001500     05  BP-CASH-AMOUNT-X REDEFINES BP-CASH-AMOUNT                        
001600                                  PIC X(06).                              
001700*     BP-BRANCH-CODE IS A HOLDING VALUE UNTIL THE ACCOUNT                 
001800*     SERVICING SYSTEM FEEDS THE REAL BRANCH OF RECORD -                  
001900*     SEE CR-1188 PHASE 2, NOT YET SCHEDULED                              
002000     05  BP-BRANCH-CODE          PIC X(04).                               
002100*     BP-LAST-POST-DATE IS A CENTURY-WINDOWED CCYYMMDD STAMP -            
002200*     SEE 050-DERIVE-RUN-DATE-CCYY IN TRDPOST                             
002300     05  BP-LAST-POST-DATE       PIC 9(08).                               
002400     05  BP-LAST-POST-DATE-R REDEFINES BP-LAST-POST-DATE.                 
002500         10  BP-LAST-POST-CCYY   PIC 9(04).                               
002600         10  BP-LAST-POST-MM     PIC 9(02).                               
002700         10  BP-LAST-POST-DD     PIC 9(02).                               
002800*     BUMPED BY ONE ON EVERY WRITE OR REWRITE OF THIS RECORD              
002900     05  BP-RECORD-VERSION       PIC 9(04) COMP.                          
003000*     JOB NAME OF THE LAST PROGRAM TO TOUCH THIS RECORD                   
003100     05  BP-AUDIT-USERID         PIC X(08).                               
003200     05  FILLER                  PIC X(20).                               
003300*                                                                         

000100******************************************************************        
000200* ORDCPY   -  ORDER MASTER RECORD                                *        
000300* ONE ENTRY PER ORDER, APPEND-ONLY EXCEPT FOR THE STATUS REWRITE          
000400* ON CANCELLATION.  ORD-ORDER-ID DOUBLES AS THE RELATIVE KEY OF           
000500* ORDER-MASTER SO NO SEPARATE INDEX TABLE IS NEEDED FOR THIS FILE         
000600******************************************************************        
000700*                                                                         
000800 01  ORD-MASTER-RECORD.                                                   
000900     05  ORD-ORDER-ID            PIC S9(9) COMP-3.                        
001000     05  ORD-ORDER-ID-X REDEFINES ORD-ORDER-ID                            
001100                                  PIC X(05).                              
001200     05  ORD-PORTFOLIO-ID        PIC X(12).                               
001300     05  ORD-ISIN                PIC X(12).                               
001400     05  ORD-STATUS              PIC X(01).                               
001500         88  ORD-STATUS-CREATED       VALUE 'C'.                          
001600         88  ORD-STATUS-CANCELLED     VALUE 'X'.                          
001700         88  ORD-STATUS-EXECUTED      VALUE 'E'.                          
001800     05  ORD-SIDE                PIC X(01).                               
001900         88  ORD-SIDE-BUY             VALUE 'B'.                          
002000         88  ORD-SIDE-SELL            VALUE 'S'.                          
002100     05  ORD-QTY                 PIC S9(9)V999 COMP-3.                    
002200     05  ORD-PRICE               PIC S9(9)V99 COMP-3.                     
002300     05  FILLER                  PIC X(04).                               
002400*                                                                         

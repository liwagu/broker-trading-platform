000100******************************************************************        
000200*  INVCPY   -  SECURITY INVENTORY MASTER RECORD                           
000300*  ONE ENTRY PER PORTFOLIO / ISIN PAIR EVER REFERENCED                    
000400*  MAINTAINED BY TRDPOST AGAINST INVENTORY-MASTER (RELATIVE)              
000500*                                                                         
000600*  CR-1188 (08/14/03) ADDED THE SAME BRANCH CODE, LAST-POSTING-           
000700*  DATE AND RECORD-VERSION FIELDS CARRIED ON BPOWCPY, SO THE              
000800*  BRANCH RECONCILIATION FEED CAN WALK BOTH MASTER FILES THE              
000900*  SAME WAY - SEE TRDPOST PARAGRAPHS 450-GET-INVENTORY AND                
001000*  460-PUT-INVENTORY FOR HOW THEY ARE MAINTAINED.                         
001100******************************************************************        
001200*                                                                         
001300 01  INV-MASTER-RECORD.                                                   
001400     05  INV-PORTFOLIO-ID        PIC X(12).                               
001500     05  INV-ISIN                PIC X(12).                               
001600     05  INV-HOLDING-QTY         PIC S9(9)V999 COMP-3.                    
001700     05  INV-HOLDING-QTY-X REDEFINES INV-HOLDING-QTY                      
001800                                  PIC X(07).                              
001900*     SAME HOLDING-VALUE CAVEAT AS BP-BRANCH-CODE IN BPOWCPY              
002000     05  INV-BRANCH-CODE         PIC X(04).                               
002100     05  INV-LAST-POST-DATE      PIC 9(08).                               
002200     05  INV-LAST-POST-DATE-R REDEFINES INV-LAST-POST-DATE.               
002300         10  INV-LAST-POST-CCYY  PIC 9(04).                               
002400         10  INV-LAST-POST-MM    PIC 9(02).                               
002500         10  INV-LAST-POST-DD    PIC 9(02).                               
002600     05  INV-RECORD-VERSION      PIC 9(04) COMP.                          
002700     05  INV-AUDIT-USERID        PIC X(08).                               
002800     05  FILLER                  PIC X(15).                               
002900*                                                                         

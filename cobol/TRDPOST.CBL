000100******************************************************************        
000200*  PROGRAM:  TRDPOST                                             *        
000300******************************************************************        
000400* LICENSED MATERIALS - PROPERTY OF FIRST CAPITOL SECURITIES CORP          
000500* ALL RIGHTS RESERVED                                                     
000600******************************************************************        
000700* AUTHOR :  D Thornbury                                                   
000800*                                                                         
000900* READS THE DAILY ORDER REQUEST FILE AND POSTS EACH REQUEST               
001000* AGAINST THE BUYING POWER MASTER, THE SECURITY INVENTORY MASTER          
001100* AND THE ORDER MASTER.  A NEW ORDER (BUY OR SELL) IS PRICED              
001200* AGAINST THE FIXED SECURITY PRICE TABLE OWNED BY TRDPRC1 AND,            
001300* IF THE PORTFOLIO HAS SUFFICIENT FUNDS OR HOLDINGS, IS POSTED            
001400* AND GIVEN THE NEXT SEQUENTIAL ORDER NUMBER.  A CANCEL REQUEST           
001500* REVERSES A PRIOR POSTING USING THE PRICE AND QUANTITY STORED            
001600* ON THE ORIGINAL ORDER RECORD - THE PRICE TABLE IS NEVER                 
001700* CONSULTED AGAIN ON A CANCEL.                                            
001800*                                                                         
001900* Order request file record description:                                  
002000*     0    1    1    2    2    3    3    4    4                           
002100* ....5....0....5....0....5....0....5....0....5..                         
002200*                                                                         
002300* REQ-ACTION  =  N  New order (see REQ-SIDE for BUY/SELL)                 
002400*                X  Cancel a previously posted order                      
002500*                                                                         
002600******************************************************************        
002700*                                                                         
002800* CHANGE LOG                                                              
002900*                                                                         
003000* DATE     BY   TICKET     DESCRIPTION                                    
003100* -------- ---- ---------- --------------------------------------         
003200* 02/15/84 DHT  INITIAL    ORIGINAL CODING                                
003300* 05/30/84 DHT  CR-0098    ADDED SELL-SIDE POSTING LOGIC                  
003400* 11/03/84 RH   CR-0114    SWITCHED PRICE LOOKUP TO CALL TRDPRC1          
003500* 06/21/85 DHT  CR-0201    ADDED CANCEL REQUEST PROCESSING                
003600* 02/19/85 DHT  CR-0166    RRN INDEX TABLES FOR BP/INV MASTERS            
003700* 08/07/86 RH   CR-0288    ROUNDED TRADE AMOUNT COMPUTE                   
003800* 03/12/87 LMK  CR-0330    DEFAULT BUYING POWER SET TO 5000.00            
003900* 04/22/88 LMK  CR-0402    RUN SUMMARY REPORT ADDED                       
004000* 09/14/89 DHT  CR-0466    REJECT REASON TEXT ON DETAIL LINE              
004100* 01/09/91 DHT  CR-0577    CONVERTED MONEY FIELDS TO COMP-3               
004200* 07/30/93 RH   CR-0710    INCREASED INDEX TABLE SIZES                    
004300* 03/14/96 LMK  CR-0855    CORRECTED INSUFFICIENT FUNDS CHECK TO          
004400*                          STRICT LESS-THAN PER AUDIT FINDING             
004500* 09/02/98 DHT  Y2K-0031   Y2K REVIEW - REPORT DATE FIELDS ARE            
004600*                          2-DIGIT DISPLAY ONLY, WINDOWED, NO             
004700*                          STORAGE CHANGE REQUIRED                        
004800* 01/26/99 DHT  Y2K-0031   Y2K SIGN-OFF - SEE CR LOG ABOVE                
004900* 03/09/01 LMK  CR-1042    ADDED CENTURY WINDOW DERIVATION (SEE           
005000*                          050-DERIVE-RUN-DATE-CCYY) SO MASTER            
005100*                          FILE POSTING-DATE STAMPS CARRY A FULL          
005200*                          4-DIGIT YEAR.  REPORT DATE LINE IS             
005300*                          UNCHANGED - STILL 2-DIGIT PER Y2K-0031         
005400* 08/14/03 RH   CR-1188    WIDENED BUYING POWER AND INVENTORY             
005500*                          MASTERS WITH BRANCH CODE, LAST-POST            
005600*                          DATE AND RECORD-VERSION FOR THE NEW            
005700*                          BRANCH RECONCILIATION FEED - SEE               
005800*                          BPOWCPY/INVCPY COPYBOOKS FOR LAYOUT            
005900*                                                                         
006000******************************************************************        
006100 IDENTIFICATION DIVISION.                                                 
006200******************************************************************        
006300 PROGRAM-ID.  TRDPOST.                                                    
006400 AUTHOR.  D THORNBURY.                                                    
006500 INSTALLATION.  FIRST CAPITOL SECURITIES CORP.                            
006600 DATE-WRITTEN.  02/15/84.                                                 
006700 DATE-COMPILED.  08/14/03.                                                
006800 SECURITY.  COMPANY CONFIDENTIAL.                                         
006900*                                                                         
007000 ENVIRONMENT DIVISION.                                                    
007100 CONFIGURATION SECTION.                                                   
007200 SOURCE-COMPUTER.  IBM-390.                                               
007300 OBJECT-COMPUTER.  IBM-390.                                               
007400 SPECIAL-NAMES.                                                           
007500      C01 IS TOP-OF-FORM.                                                 
007600*                                                                         
007700 INPUT-OUTPUT SECTION.                                                    
007800 FILE-CONTROL.                                                            
007900*                                                                         
008000      SELECT ORDER-REQUEST-FILE ASSIGN TO REQDD                           
008100          ORGANIZATION IS LINE SEQUENTIAL                                 
008200          FILE STATUS  IS WS-REQ-STATUS.                                  
008300*                                                                         
008400      SELECT BUYING-POWER-MASTER ASSIGN TO BPOWDD                         
008500          ORGANIZATION IS RELATIVE                                        
008600          ACCESS MODE  IS RANDOM                                          
008700          RELATIVE KEY IS WS-BP-RRN                                       
008800          FILE STATUS  IS WS-BPOW-STATUS.                                 
008900*                                                                         
009000      SELECT INVENTORY-MASTER ASSIGN TO INVMDD                            
009100          ORGANIZATION IS RELATIVE                                        
009200          ACCESS MODE  IS RANDOM                                          
009300          RELATIVE KEY IS WS-INV-RRN                                      
009400          FILE STATUS  IS WS-INVM-STATUS.                                 
009500*                                                                         
009600      SELECT ORDER-MASTER ASSIGN TO ORDMDD                                
009700          ORGANIZATION IS RELATIVE                                        
009800          ACCESS MODE  IS RANDOM                                          
009900          RELATIVE KEY IS WS-ORD-RRN                                      
010000          FILE STATUS  IS WS-ORDM-STATUS.                                 
010100*                                                                         
010200      SELECT REPORT-FILE ASSIGN TO RPTDD                                  
010300          ORGANIZATION IS LINE SEQUENTIAL                                 
010400          FILE STATUS  IS WS-RPT-STATUS.                                  
010500*                                                                         
010600******************************************************************        
010700 DATA DIVISION.                                                           
010800 FILE SECTION.                                                            
010900*                                                                         
011000 FD  ORDER-REQUEST-FILE                                                   
011100      RECORDING MODE IS F.                                                
011200 COPY REQCPY.                                                             
011300*                                                                         
011400 FD  BUYING-POWER-MASTER                                                  
011500      RECORDING MODE IS F.                                                
011600 COPY BPOWCPY.                                                            
011700*                                                                         
011800 FD  INVENTORY-MASTER                                                     
011900      RECORDING MODE IS F.                                                
012000 COPY INVCPY.                                                             
012100*                                                                         
012200 FD  ORDER-MASTER                                                         
012300      RECORDING MODE IS F.                                                
012400 COPY ORDCPY.                                                             
012500*                                                                         
012600 FD  REPORT-FILE                                                          
012700      RECORDING MODE IS F.                                                
012800 01  REPORT-RECORD              PIC X(103).                               
012900*                                                                         
013000******************************************************************        
013100 WORKING-STORAGE SECTION.                                                 
013200******************************************************************        
013300*                                                                         
013400* STANDALONE ITEMS - CENTURY WINDOW CONSTANT FOR THE RUN-DATE             
013500* DERIVATION BELOW, THE DEFAULT BRANCH STAMPED ON A BUYING                
013600* POWER OR INVENTORY RECORD THE FIRST TIME A PORTFOLIO IS SEEN            
013700* (PORTFOLIO-TO-BRANCH ASSIGNMENT LIVES ON THE ACCOUNT SERVICING          
013800* SYSTEM, NOT ON THE ORDER REQUEST FEED, SO THIS IS A HOLDING             
013900* VALUE UNTIL CR-1188 PHASE 2 BRINGS THE REAL BRANCH ACROSS),             
014000* AND THE JOB NAME STAMPED INTO THE MASTER RECORD AUDIT FIELDS.           
014100 77  WS-CENTURY-WINDOW           PIC 9(02) VALUE 50.                      
014200 77  WS-DEFAULT-BRANCH-CODE      PIC X(04) VALUE 'HOME'.                  
014300 77  WS-AUDIT-JOBNAME            PIC X(08) VALUE 'TRDPOST '.              
014400*                                                                         
014500 01  SYSTEM-DATE-AND-TIME.                                                
014600      05  CURRENT-DATE.                                                   
014700          10  CURRENT-YEAR            PIC 9(2).                           
014800          10  CURRENT-MONTH           PIC 9(2).                           
014900          10  CURRENT-DAY             PIC 9(2).                           
015000      05  CURRENT-TIME.                                                   
015100          10  CURRENT-HOUR            PIC 9(2).                           
015200          10  CURRENT-MINUTE          PIC 9(2).                           
015300          10  CURRENT-SECOND          PIC 9(2).                           
015400          10  CURRENT-HNDSEC          PIC 9(2).                           
015500*                                                                         
015600* WS-RUN-DATE-CCYYMMDD HOLDS THE CENTURY-WINDOWED, FULL 4-DIGIT           
015700* YEAR EQUIVALENT OF CURRENT-DATE, DERIVED ONCE AT START OF RUN           
015800* BY 050-DERIVE-RUN-DATE-CCYY AND STAMPED ON EVERY BUYING POWER           
015900* AND INVENTORY MASTER WRITE/REWRITE (CR-1042/CR-1188).  THE              
016000* PRINTED REPORT DATE LINE STILL USES THE 2-DIGIT CURRENT-YEAR            
016100* DIRECTLY AND IS NOT AFFECTED BY THIS FIELD.                             
016200 01  WS-DATE-DERIVATION.                                                  
016300      05  WS-RUN-DATE-CCYYMMDD    PIC 9(08).                              
016400      05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-CCYYMMDD.                   
016500          10  WS-RUN-CCYY         PIC 9(04).                              
016600          10  WS-RUN-MM           PIC 9(02).                              
016700          10  WS-RUN-DD           PIC 9(02).                              
016800      05  FILLER                  PIC X(02).                              
016900*                                                                         
017000 01  WS-FIELDS.                                                           
017100      05  WS-REQ-STATUS           PIC X(2)  VALUE SPACES.                 
017200      05  WS-BPOW-STATUS          PIC X(2)  VALUE SPACES.                 
017300      05  WS-INVM-STATUS          PIC X(2)  VALUE SPACES.                 
017400      05  WS-ORDM-STATUS          PIC X(2)  VALUE SPACES.                 
017500      05  WS-RPT-STATUS           PIC X(2)  VALUE SPACES.                 
017600      05  WS-REQ-EOF              PIC X     VALUE 'N'.                    
017700      05  WS-PRICE-FOUND-SW       PIC X     VALUE 'N'.                    
017800      05  WS-BP-NEW-SW            PIC X     VALUE 'N'.                    
017900      05  WS-BP-INDEX-FOUND-SW    PIC X     VALUE 'N'.                    
018000      05  WS-INV-NEW-SW           PIC X     VALUE 'N'.                    
018100      05  WS-INV-INDEX-FOUND-SW   PIC X     VALUE 'N'.                    
018200      05  WS-ORDER-FOUND-SW       PIC X     VALUE 'N'.                    
018300      05  WS-RESULT-TEXT          PIC X(26) VALUE SPACES.                 
018400      05  WS-SIDE-WORK            PIC X(04) VALUE SPACES.                 
018500*                                                                         
018600 01  WS-KEYS.                                                             
018700      05  WS-CUR-PORTFOLIO-ID     PIC X(12).                              
018800      05  WS-CUR-ISIN             PIC X(12).                              
018900      05  WS-BP-RRN               PIC 9(6)  COMP.                         
019000      05  WS-INV-RRN              PIC 9(6)  COMP.                         
019100      05  WS-ORD-RRN              PIC 9(9)  COMP.                         
019200*                                                                         
019300 01  WORK-VARIABLES.                                                      
019400      05  WS-REQ-QTY              PIC S9(9)V999 COMP-3 VALUE +0.          
019500      05  WS-REQ-CANCEL-ORDER-ID  PIC S9(9)     COMP-3 VALUE +0.          
019600      05  WS-UNIT-PRICE           PIC S9(9)V99  COMP-3 VALUE +0.          
019700      05  WS-TOTAL-AMOUNT         PIC S9(9)V99  COMP-3 VALUE +0.          
019800      05  WS-BP-INDEX-COUNT       PIC S9(4)     COMP-3 VALUE +0.          
019900      05  WS-INV-INDEX-COUNT      PIC S9(4)     COMP-3 VALUE +0.          
020000      05  WS-NEXT-ORDER-ID        PIC S9(9)     COMP-3 VALUE +0.          
020100      05  WS-NEXT-ORDER-ID-X REDEFINES WS-NEXT-ORDER-ID                   
020200                                  PIC X(05).                              
020300      05  WS-REQUEST-COUNT        PIC S9(9)     COMP-3 VALUE +0.          
020400*                                                                         
020500 01  REPORT-TOTALS.                                                       
020600      05  WS-BUY-COUNT            PIC S9(9)    COMP-3 VALUE +0.           
020700      05  WS-BUY-AMOUNT           PIC S9(9)V99 COMP-3 VALUE +0.           
020800      05  WS-SELL-COUNT           PIC S9(9)    COMP-3 VALUE +0.           
020900      05  WS-SELL-AMOUNT          PIC S9(9)V99 COMP-3 VALUE +0.           
021000      05  WS-CANCEL-COUNT         PIC S9(9)    COMP-3 VALUE +0.           
021100      05  WS-REJECT-COUNT         PIC S9(9)    COMP-3 VALUE +0.           
021200*                                                                         
021300 01  BP-INDEX-TABLE.                                                      
021400      05  BP-INDEX-ENTRY OCCURS 200 TIMES                                 
021500                           INDEXED BY BP-IDX.                             
021600          10  BP-IDX-PORTFOLIO-ID  PIC X(12).                             
021700          10  BP-IDX-RRN           PIC 9(6) COMP.                         
021800*                                                                         
021900 01  INV-INDEX-TABLE.                                                     
022000      05  INV-INDEX-ENTRY OCCURS 500 TIMES                                
022100                           INDEXED BY INV-IDX.                            
022200          10  INV-IDX-PORTFOLIO-ID PIC X(12).                             
022300          10  INV-IDX-ISIN         PIC X(12).                             
022400          10  INV-IDX-RRN          PIC 9(6) COMP.                         
022500*                                                                         
022600 01  LK-FIELDS.                                                           
022700      05  LK-FUNCTION-CODE        PIC X(01).                              
022800      05  LK-ISIN                 PIC X(12).                              
022900      05  LK-UNIT-PRICE            PIC S9(9)V99 COMP-3.                   
023000      05  LK-FOUND-SWITCH         PIC X(01).                              
023100*                                                                         
023200*        *******************                                              
023300*            report lines                                                 
023400*        *******************                                              
023500 01  RPT-HEADER1.                                                         
023600      05  FILLER PIC X(30) VALUE 'BROKER TRADING PLATFORM - ORDE'.        
023700      05  FILLER PIC X(21) VALUE 'R POSTING RUN SUMMARY'.                 
023800      05  FILLER PIC X(49) VALUE SPACES.                                  
023900 01  RPT-HEADER2.                                                         
024000      05  FILLER PIC X(06) VALUE 'DATE: '.                                
024100      05  RPT-MM             PIC 99.                                      
024200      05  FILLER PIC X VALUE '/'.                                         
024300      05  RPT-DD             PIC 99.                                      
024400      05  FILLER PIC X VALUE '/'.                                         
024500      05  RPT-YY             PIC 99.                                      
024600      05  FILLER PIC X(89) VALUE SPACES.                                  
024700 01  RPT-RULE-LINE.                                                       
024800      05  FILLER PIC X(60) VALUE ALL '-'.                                 
024900      05  FILLER PIC X(40) VALUE SPACES.                                  
025000 01  RPT-COL-HDR1.                                                        
025100      05  FILLER PIC X(34)                                                
025200              VALUE 'REQUEST  PORTFOLIO    ISIN        '.                 
025300      05  FILLER PIC X(34)                                                
025400              VALUE '  SIDE  QTY        PRICE    RESULT'.                 
025500      05  FILLER PIC X(32) VALUE SPACES.                                  
025600 01  RPT-COL-HDR2.                                                        
025700      05  FILLER PIC X(35)                                                
025800              VALUE '-------  -----------  ------------ '.                
025900      05  FILLER PIC X(35)                                                
026000              VALUE ' ----  ---------  -------  --------'.                
026100      05  FILLER PIC X(30) VALUE SPACES.                                  
026200 01  RPT-DETAIL-LINE.                                                     
026300      05  RPT-REQUEST-NO      PIC ZZZZZZ9.                                
026400      05  FILLER              PIC X(02) VALUE SPACES.                     
026500      05  RPT-PORTFOLIO       PIC X(11).                                  
026600      05  FILLER              PIC X(02) VALUE SPACES.                     
026700      05  RPT-ISIN            PIC X(12).                                  
026800      05  FILLER              PIC X(02) VALUE SPACES.                     
026900      05  RPT-SIDE            PIC X(04).                                  
027000      05  FILLER              PIC X(02) VALUE SPACES.                     
027100      05  RPT-QTY             PIC ZZZZZ9.999.                             
027200      05  FILLER              PIC X(02) VALUE SPACES.                     
027300      05  RPT-PRICE           PIC ZZZ,ZZ9.99.                             
027400      05  FILLER              PIC X(02) VALUE SPACES.                     
027500      05  RPT-RESULT          PIC X(26).                                  
027600      05  FILLER              PIC X(10) VALUE SPACES.                     
027700 01  RPT-TOTALS-1.                                                        
027800      05  FILLER PIC X(24) VALUE 'TOTAL BUY ORDERS POSTED:'.              
027900      05  FILLER PIC X(04) VALUE SPACES.                                  
028000      05  RPT-TOT-BUY-COUNT   PIC ZZZ,ZZ9.                                
028100      05  FILLER PIC X(11) VALUE SPACES.                                  
028200      05  FILLER PIC X(08) VALUE 'AMOUNT: '.                              
028300      05  RPT-TOT-BUY-AMOUNT  PIC Z,ZZZ,ZZ9.99.                           
028400      05  FILLER PIC X(30) VALUE SPACES.                                  
028500 01  RPT-TOTALS-2.                                                        
028600      05  FILLER PIC X(25) VALUE 'TOTAL SELL ORDERS POSTED:'.             
028700      05  FILLER PIC X(02) VALUE SPACES.                                  
028800      05  RPT-TOT-SELL-COUNT  PIC ZZZ,ZZ9.                                
028900      05  FILLER PIC X(11) VALUE SPACES.                                  
029000      05  FILLER PIC X(08) VALUE 'AMOUNT: '.                              
029100      05  RPT-TOT-SELL-AMOUNT PIC Z,ZZZ,ZZ9.99.                           
029200      05  FILLER PIC X(29) VALUE SPACES.                                  
029300 01  RPT-TOTALS-3.                                                        
029400      05  FILLER PIC X(24) VALUE 'TOTAL ORDERS CANCELLED: '.              
029500      05  FILLER PIC X(04) VALUE SPACES.                                  
029600      05  RPT-TOT-CANCEL-COUNT PIC ZZZ,ZZ9.                               
029700      05  FILLER PIC X(60) VALUE SPACES.                                  
029800 01  RPT-TOTALS-4.                                                        
029900      05  FILLER PIC X(24) VALUE 'TOTAL REQUESTS REJECTED:'.              
030000      05  FILLER PIC X(04) VALUE SPACES.                                  
030100      05  RPT-TOT-REJECT-COUNT PIC ZZZ,ZZ9.                               
030200      05  FILLER PIC X(60) VALUE SPACES.                                  
030300*                                                                         
030400******************************************************************        
030500 PROCEDURE DIVISION.                                                      
030600******************************************************************        
030700*                                                                         
030800******************************************************************        
030900* PARA: 000-MAIN                                                          
031000*                                                                         
031100* MAIN LINE OF THE PROGRAM.  OPENS THE FIVE FILES USED BY THIS            
031200* RUN, PRINTS THE REPORT HEADING LINES, THEN DRIVES THE ORDER             
031300* REQUEST FILE ONE RECORD AT A TIME UNTIL END OF FILE, PRINTS             
031400* THE RUN TOTALS AND CLOSES DOWN.  ADDED TO THIS PARAGRAPH BY             
031500* CR-1042 IN 2001 IS A CALL TO 050-DERIVE-RUN-DATE-CCYY, WHICH            
031600* MUST RUN BEFORE THE FIRST BUYING POWER OR INVENTORY RECORD IS           
031700* EVER WRITTEN OR REWRITTEN SO THE AUDIT DATE STAMP IS SET.               
031800* OPERATIONS - THIS STEP MUST FOLLOW THE DAILY TRADE FEED STEP            
031900* AND PRECEDE THE OVERNIGHT BRANCH RECONCILIATION EXTRACT.                
032000*                                                                         
032100* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
032200* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
032300* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
032400* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
032500* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
032600******************************************************************        
032700 000-MAIN.                                                                
032800      ACCEPT CURRENT-DATE FROM DATE.                                      
032900      ACCEPT CURRENT-TIME FROM TIME.                                      
033000      PERFORM 050-DERIVE-RUN-DATE-CCYY THRU 050-EXIT.                     
033100      DISPLAY 'TRDPOST STARTED DATE = ' CURRENT-MONTH '/'                 
033200              CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.                
033300      PERFORM 700-OPEN-FILES THRU 700-EXIT.                               
033400      PERFORM 800-INIT-REPORT THRU 800-EXIT.                              
033500*                                                                         
033600      PERFORM 710-READ-REQUEST-FILE THRU 710-EXIT.                        
033700      PERFORM 100-PROCESS-REQUESTS THRU 100-EXIT                          
033800              UNTIL WS-REQ-EOF = 'Y'.                                     
033900*                                                                         
034000      PERFORM 850-REPORT-RUN-TOTALS THRU 850-EXIT.                        
034100      PERFORM 790-CLOSE-FILES THRU 790-EXIT.                              
034200      GOBACK.                                                             
034300*                                                                         
034400******************************************************************        
034500* PARA: 050-DERIVE-RUN-DATE-CCYY                                          
034600*                                                                         
034700* NEW PARAGRAPH ADDED UNDER CR-1042 (MARCH 2001).  THE ORIGINAL           
034800* 1984 DESIGN NEVER STORED A CENTURY DIGIT ANYWHERE BECAUSE THE           
034900* REPORT DATE LINE PRINTS THE 2-DIGIT YEAR ONLY (SEE Y2K-0031             
035000* SIGN-OFF ABOVE) AND NO MASTER RECORD CARRIED A POSTING DATE.            
035100* CR-1188 CHANGED THAT BY ADDING A LAST-POSTING-DATE FIELD TO             
035200* BPOWCPY AND INVCPY FOR THE BRANCH RECONCILIATION FEED, AND A            
035300* 4-DIGIT YEAR IS NEEDED THERE SO THE DOWNSTREAM FEED CAN SORT            
035400* ACROSS A CENTURY BOUNDARY WITHOUT AMBIGUITY.  THIS SHOP HAS             
035500* NO ONLINE CLOCK SERVICE TO SUPPLY THE CENTURY DIRECTLY SO A             
035600* SLIDING WINDOW IS USED - IF THE 2-DIGIT YEAR ACCEPTED FROM              
035700* THE SYSTEM CLOCK IS LESS THAN WS-CENTURY-WINDOW THE RECORD              
035800* IS TAKEN TO BE 20XX, OTHERWISE 19XX.  THIS IS THE SAME                  
035900* WINDOWING CONVENTION THE PAYROLL SHOP USES ON THEIR BIRTH               
036000* DATE FIELDS - SEE THE WINDOW VALUE IF THIS EVER NEEDS TO                
036100* MOVE, IT IS A 77-LEVEL CONSTANT, NOT A LITERAL BURIED IN                
036200* THIS PARAGRAPH.                                                         
036300*                                                                         
036400* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
036500* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
036600* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
036700* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
036800* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
036900******************************************************************        
037000 050-DERIVE-RUN-DATE-CCYY.                                                
037100      IF CURRENT-YEAR < WS-CENTURY-WINDOW                                 
037200          COMPUTE WS-RUN-CCYY = 2000 + CURRENT-YEAR                       
037300      ELSE                                                                
037400          COMPUTE WS-RUN-CCYY = 1900 + CURRENT-YEAR                       
037500      END-IF.                                                             
037600      MOVE CURRENT-MONTH TO WS-RUN-MM.                                    
037700      MOVE CURRENT-DAY   TO WS-RUN-DD.                                    
037800 050-EXIT.                                                                
037900      EXIT.                                                               
038000*                                                                         
038100******************************************************************        
038200* PARA: 100-PROCESS-REQUESTS                                              
038300*                                                                         
038400* PERFORMED ONCE PER ORDER REQUEST RECORD.  DISPATCHES TO THE             
038500* BUY, SELL OR CANCEL LOGIC BASED ON REQ-ACTION AND REQ-SIDE,             
038600* THEN ALWAYS PRINTS ONE DETAIL LINE AND READS THE NEXT REQUEST           
038700* REGARDLESS OF WHETHER THE REQUEST WAS POSTED OR REJECTED.               
038800* AN UNRECOGNIZED ACTION/SIDE COMBINATION FALLS TO THE OTHER              
038900* LEG AND IS COUNTED AS A REJECT RATHER THAN ABENDING THE RUN -           
039000* CR-0466 ADDED THE REJECT REASON TEXT SO OPERATIONS CAN SEE              
039100* WHY A GIVEN LINE ITEM DID NOT POST WITHOUT PULLING A DUMP.              
039200*                                                                         
039300* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
039400* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
039500* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
039600* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
039700* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
039800******************************************************************        
039900 100-PROCESS-REQUESTS.                                                    
040000      ADD 1 TO WS-REQUEST-COUNT.                                          
040100      MOVE 'N'     TO WS-PRICE-FOUND-SW.                                  
040200      MOVE SPACES  TO WS-RESULT-TEXT.                                     
040300      MOVE ZERO    TO WS-UNIT-PRICE.                                      
040400      EVALUATE TRUE                                                       
040500         WHEN REQ-ACTION = 'N' AND REQ-SIDE = 'BUY '                      
040600              MOVE 'BUY '  TO WS-SIDE-WORK                                
040700              PERFORM 200-PROCESS-BUY-REQUEST THRU 200-EXIT               
040800         WHEN REQ-ACTION = 'N' AND REQ-SIDE = 'SELL'                      
040900              MOVE 'SELL'  TO WS-SIDE-WORK                                
041000              PERFORM 210-PROCESS-SELL-REQUEST THRU 210-EXIT              
041100         WHEN REQ-ACTION = 'X'                                            
041200              MOVE 'CXL '  TO WS-SIDE-WORK                                
041300              PERFORM 220-PROCESS-CANCEL-REQUEST THRU 220-EXIT            
041400         WHEN OTHER                                                       
041500              MOVE REQ-SIDE TO WS-SIDE-WORK                               
041600              MOVE 'REJECTED-BAD-REQUEST' TO WS-RESULT-TEXT               
041700              ADD 1 TO WS-REJECT-COUNT                                    
041800      END-EVALUATE.                                                       
041900      PERFORM 830-REPORT-DETAIL-LINE THRU 830-EXIT.                       
042000      PERFORM 710-READ-REQUEST-FILE THRU 710-EXIT.                        
042100 100-EXIT.                                                                
042200      EXIT.                                                               
042300*                                                                         
042400******************************************************************        
042500* PARA: 200-PROCESS-BUY-REQUEST                                           
042600*                                                                         
042700* PRICES THE SECURITY, THEN CHECKS THE PORTFOLIO'S BUYING                 
042800* POWER BEFORE POSTING.  CR-0855 (1996 INTERNAL AUDIT FINDING)            
042900* CHANGED THE FUNDS CHECK FROM <= TO A STRICT < SO THAT A BUY             
043000* ORDER WHOSE COST EXACTLY EQUALS THE AVAILABLE CASH BALANCE              
043100* IS ALLOWED TO POST RATHER THAN BEING REJECTED - THE OLD TEST            
043200* WAS REJECTING LEGITIMATE ORDERS THAT LEFT A ZERO BALANCE.               
043300* ON A SUCCESSFUL POST THE CASH IS DEBITED, THE HOLDING IS                
043400* INCREMENTED, AND THE ORDER IS ONLY THEN GIVEN A PERMANENT               
043500* ORDER NUMBER - IF ANY REJECT PATH IS TAKEN NO ORDER NUMBER              
043600* IS EVER CONSUMED.                                                       
043700*                                                                         
043800* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
043900* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
044000* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
044100* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
044200* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
044300******************************************************************        
044400 200-PROCESS-BUY-REQUEST.                                                 
044500      PERFORM 300-LOOKUP-PRICE THRU 300-EXIT.                             
044600      IF WS-PRICE-FOUND-SW NOT = 'Y'                                      
044700          MOVE 'REJECTED-UNKNOWN-SECURITY' TO WS-RESULT-TEXT              
044800          ADD 1 TO WS-REJECT-COUNT                                        
044900      ELSE                                                                
045000          PERFORM 250-COMPUTE-TRADE-AMOUNT THRU 250-EXIT                  
045100          PERFORM 400-GET-BUYING-POWER THRU 400-EXIT                      
045200          IF BP-CASH-AMOUNT < WS-TOTAL-AMOUNT                             
045300              MOVE 'REJECTED-INSUFF-FUNDS' TO WS-RESULT-TEXT              
045400              ADD 1 TO WS-REJECT-COUNT                                    
045500          ELSE                                                            
045600              SUBTRACT WS-TOTAL-AMOUNT FROM BP-CASH-AMOUNT                
045700              PERFORM 410-PUT-BUYING-POWER THRU 410-EXIT                  
045800              PERFORM 450-GET-INVENTORY THRU 450-EXIT                     
045900              ADD WS-REQ-QTY TO INV-HOLDING-QTY                           
046000              PERFORM 460-PUT-INVENTORY THRU 460-EXIT                     
046100              PERFORM 500-ASSIGN-ORDER-ID THRU 500-EXIT                   
046200              PERFORM 520-WRITE-ORDER-RECORD THRU 520-EXIT                
046300              ADD 1 TO WS-BUY-COUNT                                       
046400              ADD WS-TOTAL-AMOUNT TO WS-BUY-AMOUNT                        
046500              MOVE 'POSTED' TO WS-RESULT-TEXT                             
046600          END-IF                                                          
046700      END-IF.                                                             
046800 200-EXIT.                                                                
046900      EXIT.                                                               
047000*                                                                         
047100******************************************************************        
047200* PARA: 210-PROCESS-SELL-REQUEST                                          
047300*                                                                         
047400* MIRROR IMAGE OF 200-PROCESS-BUY-REQUEST FOR A SELL ORDER.               
047500* CR-0855'S STRICT LESS-THAN FIX APPLIES HERE AS WELL - A SELL            
047600* FOR THE ENTIRE HELD QUANTITY MUST BE ALLOWED TO POST, LEAVING           
047700* A ZERO HOLDING, NOT REJECTED FOR INSUFFICIENT INVENTORY.                
047800* NOTE THE HOLDING IS DEBITED AND THE INVENTORY MASTER REWRITE            
047900* IS PERFORMED BEFORE THE BUYING POWER CREDIT, THE OPPOSITE               
048000* ORDER FROM THE BUY LEG - THIS MATCHES THE POSTING SEQUENCE              
048100* IN THE ORIGINAL 1984 DESIGN AND HAS NEVER BEEN A PROBLEM                
048200* SINCE BOTH MASTERS ARE REWRITTEN WITHIN THE SAME REQUEST.               
048300*                                                                         
048400* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
048500* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
048600* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
048700* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
048800* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
048900******************************************************************        
049000 210-PROCESS-SELL-REQUEST.                                                
049100      PERFORM 300-LOOKUP-PRICE THRU 300-EXIT.                             
049200      IF WS-PRICE-FOUND-SW NOT = 'Y'                                      
049300          MOVE 'REJECTED-UNKNOWN-SECURITY' TO WS-RESULT-TEXT              
049400          ADD 1 TO WS-REJECT-COUNT                                        
049500      ELSE                                                                
049600          PERFORM 450-GET-INVENTORY THRU 450-EXIT                         
049700          IF INV-HOLDING-QTY < WS-REQ-QTY                                 
049800              MOVE 'REJECTED-INSUFF-INVENTORY' TO WS-RESULT-TEXT          
049900              ADD 1 TO WS-REJECT-COUNT                                    
050000          ELSE                                                            
050100              PERFORM 250-COMPUTE-TRADE-AMOUNT THRU 250-EXIT              
050200              SUBTRACT WS-REQ-QTY FROM INV-HOLDING-QTY                    
050300              PERFORM 460-PUT-INVENTORY THRU 460-EXIT                     
050400              PERFORM 400-GET-BUYING-POWER THRU 400-EXIT                  
050500              ADD WS-TOTAL-AMOUNT TO BP-CASH-AMOUNT                       
050600              PERFORM 410-PUT-BUYING-POWER THRU 410-EXIT                  
050700              PERFORM 500-ASSIGN-ORDER-ID THRU 500-EXIT                   
050800              PERFORM 520-WRITE-ORDER-RECORD THRU 520-EXIT                
050900              ADD 1 TO WS-SELL-COUNT                                      
051000              ADD WS-TOTAL-AMOUNT TO WS-SELL-AMOUNT                       
051100              MOVE 'POSTED' TO WS-RESULT-TEXT                             
051200          END-IF                                                          
051300      END-IF.                                                             
051400 210-EXIT.                                                                
051500      EXIT.                                                               
051600*                                                                         
051700******************************************************************        
051800* PARA: 220-PROCESS-CANCEL-REQUEST                                        
051900*                                                                         
052000* REVERSES A PRIOR POSTING.  CR-0201 (1985) ADDED THIS ENTIRE             
052100* CAPABILITY AFTER OPERATIONS ASKED FOR A WAY TO BACK OUT A               
052200* BAD FEED RECORD WITHOUT A MANUAL MASTER FILE CORRECTION.                
052300* THE ORIGINAL ORDER PRICE AND QUANTITY STORED ON THE ORDER               
052400* MASTER RECORD ARE USED FOR THE REVERSAL - THE PRICE TABLE IS            
052500* DELIBERATELY NEVER CONSULTED AGAIN HERE, BECAUSE THE PRICE              
052600* MAY HAVE MOVED SINCE THE ORIGINAL ORDER WAS POSTED AND THE              
052700* REVERSAL MUST UNWIND EXACTLY WHAT WAS POSTED, NOT WHAT THE              
052800* SECURITY IS WORTH TODAY.  ONLY AN ORDER STILL IN CREATED                
052900* STATUS MAY BE CANCELLED - AN ALREADY-CANCELLED OR EXECUTED              
053000* ORDER FALLS TO THE REJECTED-NOT-CANCELLABLE PATH.                       
053100*                                                                         
053200* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
053300* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
053400* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
053500* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
053600* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
053700******************************************************************        
053800 220-PROCESS-CANCEL-REQUEST.                                              
053900      PERFORM 550-FIND-ORDER-RECORD THRU 550-EXIT.                        
054000      IF WS-ORDER-FOUND-SW NOT = 'Y'                                      
054100          MOVE 'REJECTED-ORDER-NOT-FOUND' TO WS-RESULT-TEXT               
054200          ADD 1 TO WS-REJECT-COUNT                                        
054300      ELSE                                                                
054400          IF NOT ORD-STATUS-CREATED                                       
054500              MOVE 'REJECTED-NOT-CANCELLABLE' TO WS-RESULT-TEXT           
054600              ADD 1 TO WS-REJECT-COUNT                                    
054700          ELSE                                                            
054800              COMPUTE WS-TOTAL-AMOUNT ROUNDED =                           
054900                      ORD-PRICE * ORD-QTY                                 
055000              MOVE ORD-PORTFOLIO-ID TO WS-CUR-PORTFOLIO-ID                
055100              MOVE ORD-ISIN         TO WS-CUR-ISIN                        
055200              MOVE ORD-QTY          TO WS-REQ-QTY                         
055300              IF ORD-SIDE-BUY                                             
055400                  PERFORM 400-GET-BUYING-POWER THRU 400-EXIT              
055500                  ADD WS-TOTAL-AMOUNT TO BP-CASH-AMOUNT                   
055600                  PERFORM 410-PUT-BUYING-POWER THRU 410-EXIT              
055700                  PERFORM 450-GET-INVENTORY THRU 450-EXIT                 
055800                  SUBTRACT WS-REQ-QTY FROM INV-HOLDING-QTY                
055900                  PERFORM 460-PUT-INVENTORY THRU 460-EXIT                 
056000              ELSE                                                        
056100                  PERFORM 450-GET-INVENTORY THRU 450-EXIT                 
056200                  ADD WS-REQ-QTY TO INV-HOLDING-QTY                       
056300                  PERFORM 460-PUT-INVENTORY THRU 460-EXIT                 
056400                  PERFORM 400-GET-BUYING-POWER THRU 400-EXIT              
056500                  SUBTRACT WS-TOTAL-AMOUNT FROM BP-CASH-AMOUNT            
056600                  PERFORM 410-PUT-BUYING-POWER THRU 410-EXIT              
056700              END-IF                                                      
056800              SET ORD-STATUS-CANCELLED TO TRUE                            
056900              PERFORM 560-REWRITE-ORDER-RECORD THRU 560-EXIT              
057000              ADD 1 TO WS-CANCEL-COUNT                                    
057100              MOVE 'CANCELLED' TO WS-RESULT-TEXT                          
057200          END-IF                                                          
057300      END-IF.                                                             
057400 220-EXIT.                                                                
057500      EXIT.                                                               
057600*                                                                         
057700******************************************************************        
057800* PARA: 250-COMPUTE-TRADE-AMOUNT                                          
057900*                                                                         
058000* SHARED BY BOTH THE BUY AND SELL LEGS.  CR-0288 (1986) MOVED             
058100* THIS CALCULATION INTO ITS OWN PARAGRAPH AFTER THE ROUNDING              
058200* WAS FOUND CODED TWICE, ONE COPY MISSING THE ROUNDED PHRASE -            
058300* A ONE-PENNY DRIFT ON SELL ORDERS THAT TOOK TWO WEEKS TO                 
058400* TRACK DOWN.  KEEP THIS AS THE ONLY PLACE PRICE TIMES QUANTITY           
058500* IS COMPUTED FOR A NEW ORDER.                                            
058600*                                                                         
058700* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
058800* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
058900* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
059000* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
059100* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
059200******************************************************************        
059300 250-COMPUTE-TRADE-AMOUNT.                                                
059400      COMPUTE WS-TOTAL-AMOUNT ROUNDED =                                   
059500              WS-UNIT-PRICE * WS-REQ-QTY.                                 
059600 250-EXIT.                                                                
059700      EXIT.                                                               
059800*                                                                         
059900******************************************************************        
060000* PARA: 300-LOOKUP-PRICE                                                  
060100*                                                                         
060200* CALLS THE TRDPRC1 SUBROUTINE IN FIND MODE TO GET THE CURRENT            
060300* UNIT PRICE FOR THE ISIN ON THE REQUEST.  CR-0114 (1984)                 
060400* REPLACED AN EARLIER DESIGN WHERE TRDPOST KEPT ITS OWN COPY              
060500* OF THE PRICE TABLE IN WORKING-STORAGE - TWO PROGRAMS OWNING             
060600* THE SAME TABLE LED TO THEM DRIFTING OUT OF SYNC WHEN ONLY               
060700* ONE WAS RECOMPILED AFTER A PRICE FILE LAYOUT CHANGE.  NOW               
060800* TRDPRC1 IS THE SOLE OWNER OF THE TABLE AND TRDPOST ONLY EVER            
060900* ASKS IT QUESTIONS THROUGH THE LINKAGE SECTION.                          
061000*                                                                         
061100* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
061200* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
061300* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
061400* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
061500* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
061600******************************************************************        
061700 300-LOOKUP-PRICE.                                                        
061800      MOVE 'F'        TO LK-FUNCTION-CODE.                                
061900      MOVE WS-CUR-ISIN TO LK-ISIN.                                        
062000      CALL 'TRDPRC1' USING LK-FUNCTION-CODE                               
062100                           LK-ISIN                                        
062200                           LK-UNIT-PRICE                                  
062300                           LK-FOUND-SWITCH.                               
062400      MOVE LK-FOUND-SWITCH TO WS-PRICE-FOUND-SW.                          
062500      IF WS-PRICE-FOUND-SW = 'Y'                                          
062600          MOVE LK-UNIT-PRICE TO WS-UNIT-PRICE                             
062700      END-IF.                                                             
062800 300-EXIT.                                                                
062900      EXIT.                                                               
063000*                                                                         
063100******************************************************************        
063200* PARA: 400-GET-BUYING-POWER                                              
063300*                                                                         
063400* LOOKS UP THE PORTFOLIO'S BUYING POWER RECORD BY WAY OF THE              
063500* IN-MEMORY INDEX TABLE BUILT AS RECORDS ARE ENCOUNTERED - CR-            
063600* 0166 (1985) ADDED THIS TABLE BECAUSE THE RELATIVE FILE HAS              
063700* NO ALTERNATE KEY ON PORTFOLIO ID AND A SEQUENTIAL SCAN OF THE           
063800* MASTER FOR EVERY REQUEST WAS TAKING THE OVERNIGHT RUN WELL              
063900* PAST ITS WINDOW ONCE THE PORTFOLIO COUNT PASSED A FEW                   
064000* THOUSAND.  IF THE PORTFOLIO HAS NEVER TRADED BEFORE, A NEW              
064100* RECORD IS BUILT HERE WITH THE SHOP-STANDARD STARTING BALANCE            
064200* OF 5000.00 (CR-0330, 1987) - THE ACTUAL WRITE IS DEFERRED TO            
064300* 410-PUT-BUYING-POWER SO THIS PARAGRAPH NEVER TOUCHES THE                
064400* FILE ITSELF, ONLY THE INDEX TABLE.                                      
064500*                                                                         
064600* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
064700* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
064800* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
064900* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
065000* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
065100******************************************************************        
065200 400-GET-BUYING-POWER.                                                    
065300      MOVE 'N' TO WS-BP-NEW-SW.                                           
065400      PERFORM 405-FIND-BP-INDEX THRU 405-EXIT.                            
065500      IF WS-BP-INDEX-FOUND-SW = 'Y'                                       
065600          MOVE BP-IDX-RRN(BP-IDX) TO WS-BP-RRN                            
065700          READ BUYING-POWER-MASTER                                        
065800              INVALID KEY                                                 
065900                  DISPLAY 'TRDPOST - BP MASTER READ ERROR RRN: '          
066000                          WS-BP-RRN                                       
066100          END-READ                                                        
066200      ELSE                                                                
066300          MOVE 'Y' TO WS-BP-NEW-SW                                        
066400          MOVE WS-CUR-PORTFOLIO-ID TO BP-PORTFOLIO-ID                     
066500          MOVE 5000.00             TO BP-CASH-AMOUNT                      
066600      END-IF.                                                             
066700 400-EXIT.                                                                
066800      EXIT.                                                               
066900*                                                                         
067000******************************************************************        
067100* PARA: 405-FIND-BP-INDEX                                                 
067200*                                                                         
067300* SEARCHES THE BUYING POWER INDEX TABLE FOR THE CURRENT                   
067400* PORTFOLIO ID.  CR-0710 (1993) ENLARGED THE TABLE FROM 50 TO             
067500* 200 ENTRIES WHEN THE BRANCH NETWORK EXPANDED - THIS IS A                
067600* PLAIN SEQUENTIAL SEARCH RATHER THAN SEARCH ALL BECAUSE THE              
067700* TABLE IS BUILT IN THE ORDER PORTFOLIOS ARE FIRST SEEN ON THE            
067800* REQUEST FEED, NOT IN ANY SORTED KEY SEQUENCE.                           
067900*                                                                         
068000* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
068100* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
068200* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
068300* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
068400* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
068500******************************************************************        
068600 405-FIND-BP-INDEX.                                                       
068700      MOVE 'N' TO WS-BP-INDEX-FOUND-SW.                                   
068800      IF WS-BP-INDEX-COUNT > 0                                            
068900          SET BP-IDX TO 1                                                 
069000          SEARCH BP-INDEX-ENTRY                                           
069100              AT END                                                      
069200                  MOVE 'N' TO WS-BP-INDEX-FOUND-SW                        
069300              WHEN BP-IDX-PORTFOLIO-ID(BP-IDX) =                          
069400                      WS-CUR-PORTFOLIO-ID                                 
069500                  MOVE 'Y' TO WS-BP-INDEX-FOUND-SW                        
069600          END-SEARCH                                                      
069700      END-IF.                                                             
069800 405-EXIT.                                                                
069900      EXIT.                                                               
070000*                                                                         
070100******************************************************************        
070200* PARA: 410-PUT-BUYING-POWER                                              
070300*                                                                         
070400* WRITES A NEW BUYING POWER RECORD OR REWRITES AN EXISTING                
070500* ONE, DEPENDING ON WHETHER 400-GET-BUYING-POWER FOUND IT ON              
070600* THE INDEX TABLE.  CR-1188 (AUGUST 2003) ADDED THE BRANCH                
070700* CODE, LAST-POSTING-DATE AND RECORD-VERSION STAMPING SEEN                
070800* BELOW - THE BRANCH RECONCILIATION FEED NEEDS TO KNOW WHEN A             
070900* MASTER RECORD WAS LAST TOUCHED AND HOW MANY TIMES, SO IT CAN            
071000* TELL A STALE COPY FROM A FRESH ONE WITHOUT RE-READING THE               
071100* WHOLE FILE.  A BRAND NEW RECORD STARTS AT VERSION 1 AND                 
071200* USES THE HOLDING DEFAULT BRANCH CODE UNTIL THE ACCOUNT                  
071300* SERVICING FEED SUPPLIES THE REAL ONE (CR-1188 PHASE 2, NOT              
071400* YET SCHEDULED); AN EXISTING RECORD SIMPLY INCREMENTS ITS                
071500* VERSION COUNTER EACH TIME IT IS TOUCHED.                                
071600*                                                                         
071700* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
071800* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
071900* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
072000* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
072100* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
072200******************************************************************        
072300 410-PUT-BUYING-POWER.                                                    
072400      IF WS-BP-NEW-SW = 'Y'                                               
072500          ADD 1 TO WS-BP-INDEX-COUNT                                      
072600          MOVE WS-BP-INDEX-COUNT TO WS-BP-RRN                             
072700          MOVE WS-CUR-PORTFOLIO-ID                                        
072800                  TO BP-IDX-PORTFOLIO-ID(WS-BP-INDEX-COUNT)               
072900          MOVE WS-BP-RRN TO BP-IDX-RRN(WS-BP-INDEX-COUNT)                 
073000          MOVE WS-DEFAULT-BRANCH-CODE TO BP-BRANCH-CODE                   
073100          MOVE 1 TO BP-RECORD-VERSION                                     
073200* NEW RECORD - AUDIT FIELDS STAMPED FRESH, VERSION STARTS AT 1            
073300          MOVE WS-RUN-DATE-CCYYMMDD   TO BP-LAST-POST-DATE                
073400          MOVE WS-AUDIT-JOBNAME       TO BP-AUDIT-USERID                  
073500          WRITE BP-MASTER-RECORD                                          
073600              INVALID KEY                                                 
073700                  DISPLAY 'TRDPOST - BP MASTER WRITE ERROR'               
073800          END-WRITE                                                       
073900      ELSE                                                                
074000* EXISTING RECORD - BUMP THE VERSION, RESTAMP DATE AND USERID             
074100          ADD 1 TO BP-RECORD-VERSION                                      
074200          MOVE WS-RUN-DATE-CCYYMMDD   TO BP-LAST-POST-DATE                
074300          MOVE WS-AUDIT-JOBNAME       TO BP-AUDIT-USERID                  
074400          REWRITE BP-MASTER-RECORD                                        
074500              INVALID KEY                                                 
074600                  DISPLAY 'TRDPOST - BP MASTER REWRITE ERROR'             
074700          END-REWRITE                                                     
074800      END-IF.                                                             
074900 410-EXIT.                                                                
075000      EXIT.                                                               
075100*                                                                         
075200******************************************************************        
075300* PARA: 450-GET-INVENTORY                                                 
075400*                                                                         
075500* LOOKS UP THE PORTFOLIO/ISIN HOLDING RECORD, THE INVENTORY               
075600* COUNTERPART OF 400-GET-BUYING-POWER ABOVE.  A NEW HOLDING               
075700* RECORD STARTS AT ZERO QUANTITY AND IS NOT WRITTEN UNTIL                 
075800* 460-PUT-INVENTORY RUNS - A PORTFOLIO MAY HOLD MANY SECURITIES           
075900* SO THIS TABLE IS KEYED ON THE PORTFOLIO/ISIN PAIR RATHER                
076000* THAN PORTFOLIO ALONE.                                                   
076100*                                                                         
076200* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
076300* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
076400* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
076500* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
076600* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
076700******************************************************************        
076800 450-GET-INVENTORY.                                                       
076900      MOVE 'N' TO WS-INV-NEW-SW.                                          
077000      PERFORM 455-FIND-INV-INDEX THRU 455-EXIT.                           
077100      IF WS-INV-INDEX-FOUND-SW = 'Y'                                      
077200          MOVE INV-IDX-RRN(INV-IDX) TO WS-INV-RRN                         
077300          READ INVENTORY-MASTER                                           
077400              INVALID KEY                                                 
077500                  DISPLAY 'TRDPOST - INV MASTER READ ERROR RRN: '         
077600                          WS-INV-RRN                                      
077700          END-READ                                                        
077800      ELSE                                                                
077900          MOVE 'Y' TO WS-INV-NEW-SW                                       
078000          MOVE WS-CUR-PORTFOLIO-ID TO INV-PORTFOLIO-ID                    
078100          MOVE WS-CUR-ISIN         TO INV-ISIN                            
078200          MOVE ZERO                TO INV-HOLDING-QTY                     
078300      END-IF.                                                             
078400 450-EXIT.                                                                
078500      EXIT.                                                               
078600*                                                                         
078700******************************************************************        
078800* PARA: 455-FIND-INV-INDEX                                                
078900*                                                                         
079000* SEARCHES THE INVENTORY INDEX TABLE ON THE COMBINED                      
079100* PORTFOLIO/ISIN KEY.  CR-0710 (1993) ALSO ENLARGED THIS TABLE            
079200* TO 500 ENTRIES AT THE SAME TIME AS THE BUYING POWER TABLE -             
079300* A PORTFOLIO TYPICALLY HOLDS SEVERAL SECURITIES SO THIS TABLE            
079400* NEEDS TO BE SEVERAL TIMES THE SIZE OF THE BUYING POWER ONE              
079500* FOR THE SAME PORTFOLIO COUNT.                                           
079600*                                                                         
079700* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
079800* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
079900* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
080000* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
080100* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
080200******************************************************************        
080300 455-FIND-INV-INDEX.                                                      
080400      MOVE 'N' TO WS-INV-INDEX-FOUND-SW.                                  
080500      IF WS-INV-INDEX-COUNT > 0                                           
080600          SET INV-IDX TO 1                                                
080700          SEARCH INV-INDEX-ENTRY                                          
080800              AT END                                                      
080900                  MOVE 'N' TO WS-INV-INDEX-FOUND-SW                       
081000              WHEN INV-IDX-PORTFOLIO-ID(INV-IDX) =                        
081100                      WS-CUR-PORTFOLIO-ID                                 
081200                 AND INV-IDX-ISIN(INV-IDX) = WS-CUR-ISIN                  
081300                  MOVE 'Y' TO WS-INV-INDEX-FOUND-SW                       
081400          END-SEARCH                                                      
081500      END-IF.                                                             
081600 455-EXIT.                                                                
081700      EXIT.                                                               
081800*                                                                         
081900******************************************************************        
082000* PARA: 460-PUT-INVENTORY                                                 
082100*                                                                         
082200* WRITES OR REWRITES THE INVENTORY HOLDING RECORD, MIRRORING              
082300* 410-PUT-BUYING-POWER.  CR-1188 STAMPS THE SAME FOUR AUDIT               
082400* FIELDS HERE - BRANCH CODE AND VERSION ON A NEW RECORD, THE              
082500* RUN DATE AND JOB NAME ON EVERY WRITE OR REWRITE - SO THE                
082600* BRANCH RECONCILIATION FEED CAN TREAT THE TWO MASTER FILES               
082700* IDENTICALLY WHEN IT WALKS THEM FOR CHANGED RECORDS.                     
082800*                                                                         
082900* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
083000* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
083100* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
083200* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
083300* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
083400******************************************************************        
083500 460-PUT-INVENTORY.                                                       
083600      IF WS-INV-NEW-SW = 'Y'                                              
083700          ADD 1 TO WS-INV-INDEX-COUNT                                     
083800          MOVE WS-INV-INDEX-COUNT TO WS-INV-RRN                           
083900          MOVE WS-CUR-PORTFOLIO-ID                                        
084000                  TO INV-IDX-PORTFOLIO-ID(WS-INV-INDEX-COUNT)             
084100          MOVE WS-CUR-ISIN                                                
084200                  TO INV-IDX-ISIN(WS-INV-INDEX-COUNT)                     
084300          MOVE WS-INV-RRN TO INV-IDX-RRN(WS-INV-INDEX-COUNT)              
084400          MOVE WS-DEFAULT-BRANCH-CODE TO INV-BRANCH-CODE                  
084500          MOVE 1 TO INV-RECORD-VERSION                                    
084600          MOVE WS-RUN-DATE-CCYYMMDD   TO INV-LAST-POST-DATE               
084700          MOVE WS-AUDIT-JOBNAME       TO INV-AUDIT-USERID                 
084800          WRITE INV-MASTER-RECORD                                         
084900              INVALID KEY                                                 
085000                  DISPLAY 'TRDPOST - INV MASTER WRITE ERROR'              
085100          END-WRITE                                                       
085200      ELSE                                                                
085300          ADD 1 TO INV-RECORD-VERSION                                     
085400          MOVE WS-RUN-DATE-CCYYMMDD   TO INV-LAST-POST-DATE               
085500          MOVE WS-AUDIT-JOBNAME       TO INV-AUDIT-USERID                 
085600          REWRITE INV-MASTER-RECORD                                       
085700              INVALID KEY                                                 
085800                  DISPLAY 'TRDPOST - INV MASTER REWRITE ERROR'            
085900          END-REWRITE                                                     
086000      END-IF.                                                             
086100 460-EXIT.                                                                
086200      EXIT.                                                               
086300*                                                                         
086400******************************************************************        
086500* PARA: 500-ASSIGN-ORDER-ID                                               
086600*                                                                         
086700* HANDS OUT THE NEXT SEQUENTIAL ORDER NUMBER.  THIS RUNS ONLY             
086800* AFTER A BUY OR SELL HAS CLEARED ALL OF ITS EDITS AND POSTED             
086900* SUCCESSFULLY, SO ORDER NUMBERS ARE NEVER BURNED ON A REJECTED           
087000* REQUEST AND THE ORDER MASTER RELATIVE KEY STAYS DENSE WITH              
087100* NO GAPS - IMPORTANT BECAUSE 550-FIND-ORDER-RECORD BELOW USES            
087200* THE ORDER ID DIRECTLY AS THE RELATIVE RECORD NUMBER.                    
087300*                                                                         
087400* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
087500* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
087600* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
087700* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
087800* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
087900******************************************************************        
088000 500-ASSIGN-ORDER-ID.                                                     
088100      ADD 1 TO WS-NEXT-ORDER-ID.                                          
088200      MOVE WS-NEXT-ORDER-ID TO ORD-ORDER-ID.                              
088300      MOVE WS-NEXT-ORDER-ID TO WS-ORD-RRN.                                
088400 500-EXIT.                                                                
088500      EXIT.                                                               
088600*                                                                         
088700******************************************************************        
088800* PARA: 520-WRITE-ORDER-RECORD                                            
088900*                                                                         
089000* WRITES THE PERMANENT ORDER MASTER RECORD FOR A POSTED BUY OR            
089100* SELL, CAPTURING THE PRICE AND QUANTITY AS TRADED SO A LATER             
089200* CANCEL REQUEST CAN REVERSE EXACTLY WHAT WAS POSTED WITHOUT              
089300* GOING BACK TO THE PRICE TABLE.  STATUS IS ALWAYS SET TO                 
089400* CREATED HERE - ONLY 220-PROCESS-CANCEL-REQUEST EVER MOVES IT            
089500* OFF THAT STATUS.                                                        
089600*                                                                         
089700* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
089800* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
089900* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
090000* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
090100* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
090200******************************************************************        
090300 520-WRITE-ORDER-RECORD.                                                  
090400      MOVE WS-CUR-PORTFOLIO-ID TO ORD-PORTFOLIO-ID.                       
090500      MOVE WS-CUR-ISIN         TO ORD-ISIN.                               
090600      SET ORD-STATUS-CREATED  TO TRUE.                                    
090700      IF WS-SIDE-WORK = 'BUY '                                            
090800          SET ORD-SIDE-BUY  TO TRUE                                       
090900      ELSE                                                                
091000          SET ORD-SIDE-SELL TO TRUE                                       
091100      END-IF.                                                             
091200      MOVE WS-REQ-QTY    TO ORD-QTY.                                      
091300      MOVE WS-UNIT-PRICE TO ORD-PRICE.                                    
091400      WRITE ORD-MASTER-RECORD                                             
091500          INVALID KEY                                                     
091600              DISPLAY 'TRDPOST - ORDER MASTER WRITE ERROR'                
091700      END-WRITE.                                                          
091800 520-EXIT.                                                                
091900      EXIT.                                                               
092000*                                                                         
092100******************************************************************        
092200* PARA: 550-FIND-ORDER-RECORD                                             
092300*                                                                         
092400* LOCATES THE ORIGINAL ORDER FOR A CANCEL REQUEST.  BECAUSE               
092500* ORD-ORDER-ID IS ASSIGNED SEQUENTIALLY AND DOUBLES AS THE                
092600* RELATIVE KEY, THE CANCEL-ORDER-ID FROM THE REQUEST CAN BE               
092700* USED DIRECTLY AS THE RELATIVE RECORD NUMBER WITHOUT ANY                 
092800* INDEX TABLE OF ITS OWN - THE RANGE CHECK AGAINST WS-NEXT-               
092900* ORDER-ID GUARDS AGAINST A CANCEL-ORDER-ID THAT WAS NEVER                
093000* ISSUED THIS SHOP HAS SEEN THIS HAPPEN WHEN AN UPSTREAM FEED             
093100* REPLAYS A PRIOR DAY'S CANCEL RECORD BY MISTAKE.                         
093200*                                                                         
093300* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
093400* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
093500* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
093600* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
093700* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
093800******************************************************************        
093900 550-FIND-ORDER-RECORD.                                                   
094000      MOVE 'N' TO WS-ORDER-FOUND-SW.                                      
094100      MOVE REQ-CANCEL-ORDER-ID-X TO WS-REQ-CANCEL-ORDER-ID.               
094200      IF WS-REQ-CANCEL-ORDER-ID > 0                                       
094300         AND WS-REQ-CANCEL-ORDER-ID <= WS-NEXT-ORDER-ID                   
094400          MOVE WS-REQ-CANCEL-ORDER-ID TO WS-ORD-RRN                       
094500          READ ORDER-MASTER                                               
094600              INVALID KEY                                                 
094700                  MOVE 'N' TO WS-ORDER-FOUND-SW                           
094800              NOT INVALID KEY                                             
094900                  MOVE 'Y' TO WS-ORDER-FOUND-SW                           
095000          END-READ                                                        
095100      END-IF.                                                             
095200 550-EXIT.                                                                
095300      EXIT.                                                               
095400*                                                                         
095500******************************************************************        
095600* PARA: 560-REWRITE-ORDER-RECORD                                          
095700*                                                                         
095800* REWRITES THE ORDER MASTER RECORD TO MARK IT CANCELLED ONCE              
095900* 220-PROCESS-CANCEL-REQUEST HAS REVERSED THE BUYING POWER AND            
096000* INVENTORY EFFECT OF THE ORIGINAL ORDER.  THIS IS A STATUS-              
096100* ONLY CHANGE - THE PRICE AND QUANTITY FIELDS ARE LEFT EXACTLY            
096200* AS THEY WERE POSTED FOR THE AUDIT TRAIL.                                
096300*                                                                         
096400* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
096500* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
096600* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
096700* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
096800* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
096900******************************************************************        
097000 560-REWRITE-ORDER-RECORD.                                                
097100      REWRITE ORD-MASTER-RECORD                                           
097200          INVALID KEY                                                     
097300              DISPLAY 'TRDPOST - ORDER MASTER REWRITE ERROR'              
097400      END-REWRITE.                                                        
097500 560-EXIT.                                                                
097600      EXIT.                                                               
097700*                                                                         
097800******************************************************************        
097900* PARA: 700-OPEN-FILES                                                    
098000*                                                                         
098100* OPENS ALL FIVE FILES USED BY THIS RUN AND LOADS THE PRICE               
098200* TABLE BY CALLING TRDPRC1 IN LOAD MODE BEFORE ANY REQUEST IS             
098300* READ.  IF THE ORDER REQUEST FILE FAILS TO OPEN THE RUN IS               
098400* ABANDONED WITH A NON-ZERO RETURN CODE SO THE SCHEDULER WILL             
098500* FLAG THE JOB RATHER THAN LET IT FALL THROUGH TO AN EMPTY                
098600* REPORT - THE OTHER FOUR FILES DO NOT GET THE SAME TREATMENT             
098700* BECAUSE THIS SHOP HAS NEVER SEEN THEM FAIL TO OPEN WHEN THE             
098800* REQUEST FILE OPENED CLEANLY, ALL FIVE LIVING ON THE SAME                
098900* VOLUME.                                                                 
099000*                                                                         
099100* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
099200* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
099300* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
099400* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
099500* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
099600******************************************************************        
099700 700-OPEN-FILES.                                                          
099800      OPEN INPUT  ORDER-REQUEST-FILE.                                     
099900      OPEN I-O    BUYING-POWER-MASTER.                                    
100000      OPEN I-O    INVENTORY-MASTER.                                       
100100      OPEN I-O    ORDER-MASTER.                                           
100200      OPEN OUTPUT REPORT-FILE.                                            
100300      IF WS-REQ-STATUS NOT = '00'                                         
100400          DISPLAY 'ERROR OPENING ORDER REQUEST FILE. RC: '                
100500                  WS-REQ-STATUS                                           
100600          DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'                 
100700          MOVE 16  TO RETURN-CODE                                         
100800          MOVE 'Y' TO WS-REQ-EOF                                          
100900      END-IF.                                                             
101000      MOVE 'L' TO LK-FUNCTION-CODE.                                       
101100      CALL 'TRDPRC1' USING LK-FUNCTION-CODE                               
101200                           LK-ISIN                                        
101300                           LK-UNIT-PRICE                                  
101400                           LK-FOUND-SWITCH.                               
101500 700-EXIT.                                                                
101600      EXIT.                                                               
101700*                                                                         
101800******************************************************************        
101900* PARA: 710-READ-REQUEST-FILE                                             
102000*                                                                         
102100* READS THE NEXT ORDER REQUEST AND SPLITS THE PORTFOLIO ID,               
102200* ISIN AND QUANTITY OUT INTO WORKING-STORAGE FIELDS USED                  
102300* THROUGHOUT THE REST OF THE PROGRAM.  QTY ARRIVES ZONED                  
102400* DECIMAL ON THE FLAT FILE (SEE REQCPY) AND IS MOVED INTO A               
102500* COMP-3 FIELD HERE, BEFORE ANY ARITHMETIC TOUCHES IT, SO                 
102600* EVERY COMPUTE IN THIS PROGRAM WORKS ON PACKED DATA.                     
102700*                                                                         
102800* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
102900* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
103000* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
103100* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
103200* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
103300******************************************************************        
103400 710-READ-REQUEST-FILE.                                                   
103500      READ ORDER-REQUEST-FILE                                             
103600          AT END MOVE 'Y' TO WS-REQ-EOF.                                  
103700      IF WS-REQ-EOF NOT = 'Y'                                             
103800          MOVE REQ-PORTFOLIO-ID TO WS-CUR-PORTFOLIO-ID                    
103900          MOVE REQ-ISIN         TO WS-CUR-ISIN                            
104000          MOVE REQ-QTY-X        TO WS-REQ-QTY                             
104100      END-IF.                                                             
104200 710-EXIT.                                                                
104300      EXIT.                                                               
104400*                                                                         
104500******************************************************************        
104600* PARA: 790-CLOSE-FILES                                                   
104700*                                                                         
104800* CLOSES ALL FIVE FILES AT END OF RUN.  KEPT AS ITS OWN                   
104900* PARAGRAPH RATHER THAN INLINE IN 000-MAIN SO THE FILE LIST               
105000* STAYS IN ONE PLACE - THE LAST TIME A NEW FILE WAS ADDED TO              
105100* THIS PROGRAM (CR-0402, 1988, THE REPORT FILE) BOTH THE OPEN             
105200* AND CLOSE LISTS HAD TO BE UPDATED TOGETHER AND IT IS EASY TO            
105300* MISS ONE IF THEY ARE NOT KEPT TOGETHER LIKE THIS.                       
105400*                                                                         
105500* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
105600* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
105700* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
105800* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
105900* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
106000******************************************************************        
106100 790-CLOSE-FILES.                                                         
106200      CLOSE ORDER-REQUEST-FILE.                                           
106300      CLOSE BUYING-POWER-MASTER.                                          
106400      CLOSE INVENTORY-MASTER.                                             
106500      CLOSE ORDER-MASTER.                                                 
106600      CLOSE REPORT-FILE.                                                  
106700 790-EXIT.                                                                
106800      EXIT.                                                               
106900*                                                                         
107000******************************************************************        
107100* PARA: 800-INIT-REPORT                                                   
107200*                                                                         
107300* PRINTS THE FIVE REPORT HEADING LINES ONCE AT THE TOP OF THE             
107400* RUN.  CR-0402 (1988) ADDED THIS WHOLE REPORT - BEFORE THAT              
107500* THE PROGRAM PRODUCED NO PRINTED OUTPUT AT ALL AND OPERATIONS            
107600* HAD NO WAY TO SEE THE DAY'S ACTIVITY WITHOUT PULLING THE                
107700* MASTER FILES.  THE REPORT DATE LINE USES THE 2-DIGIT YEAR               
107800* DIRECTLY FROM THE SYSTEM CLOCK - THIS WAS REVIEWED UNDER                
107900* Y2K-0031 AND LEFT AS-IS SINCE IT IS DISPLAY ONLY AND NEVER              
108000* PARTICIPATES IN ANY CALCULATION OR COMPARISON.                          
108100*                                                                         
108200* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
108300* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
108400* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
108500* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
108600* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
108700******************************************************************        
108800 800-INIT-REPORT.                                                         
108900      MOVE CURRENT-YEAR  TO RPT-YY.                                       
109000      MOVE CURRENT-MONTH TO RPT-MM.                                       
109100      MOVE CURRENT-DAY   TO RPT-DD.                                       
109200      WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.                    
109300      WRITE REPORT-RECORD FROM RPT-HEADER2 AFTER 1.                       
109400      WRITE REPORT-RECORD FROM RPT-RULE-LINE AFTER 1.                     
109500      WRITE REPORT-RECORD FROM RPT-COL-HDR1 AFTER 1.                      
109600      WRITE REPORT-RECORD FROM RPT-COL-HDR2 AFTER 1.                      
109700 800-EXIT.                                                                
109800      EXIT.                                                               
109900*                                                                         
110000******************************************************************        
110100* PARA: 830-REPORT-DETAIL-LINE                                            
110200*                                                                         
110300* PRINTS ONE DETAIL LINE PER REQUEST, WHETHER POSTED OR                   
110400* REJECTED.  CR-0466 (1989) WIDENED THE RESULT FIELD AND                  
110500* STARTED CARRYING THE REJECT REASON TEXT HERE INSTEAD OF JUST            
110600* A ONE-CHARACTER STATUS CODE - THE REASON TEXT COMES STRAIGHT            
110700* FROM WS-RESULT-TEXT, SET BY WHICHEVER PARAGRAPH DECIDED TO              
110800* POST OR REJECT THE REQUEST.  PRICE IS LEFT BLANK RATHER THAN            
110900* ZERO WHEN THE SECURITY WAS NOT FOUND, SO A REVIEWER SCANNING            
111000* THE REPORT IS NOT MISLED INTO THINKING THE ORDER PRICED AT              
111100* ZERO.                                                                   
111200*                                                                         
111300* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
111400* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
111500* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
111600* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
111700* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
111800******************************************************************        
111900 830-REPORT-DETAIL-LINE.                                                  
112000      MOVE WS-REQUEST-COUNT      TO RPT-REQUEST-NO.                       
112100      MOVE WS-CUR-PORTFOLIO-ID(1:11) TO RPT-PORTFOLIO.                    
112200      MOVE WS-CUR-ISIN           TO RPT-ISIN.                             
112300      MOVE WS-SIDE-WORK          TO RPT-SIDE.                             
112400      MOVE WS-REQ-QTY            TO RPT-QTY.                              
112500      IF WS-PRICE-FOUND-SW = 'Y'                                          
112600          MOVE WS-UNIT-PRICE TO RPT-PRICE                                 
112700      ELSE                                                                
112800          MOVE SPACES        TO RPT-PRICE                                 
112900      END-IF.                                                             
113000      MOVE WS-RESULT-TEXT        TO RPT-RESULT.                           
113100      WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                           
113200 830-EXIT.                                                                
113300      EXIT.                                                               
113400*                                                                         
113500******************************************************************        
113600* PARA: 850-REPORT-RUN-TOTALS                                             
113700*                                                                         
113800* PRINTS THE FOUR RUN SUMMARY LINES AT THE END OF THE REPORT -            
113900* BUY COUNT AND AMOUNT, SELL COUNT AND AMOUNT, CANCEL COUNT               
114000* AND REJECT COUNT.  ADDED ALONGSIDE THE REST OF THE REPORT               
114100* UNDER CR-0402 (1988) SO THE BRANCH MANAGERS COULD SEE THE               
114200* DAY'S VOLUME AT A GLANCE WITHOUT ADDING UP THE DETAIL LINES             
114300* THEMSELVES - THIS PARAGRAPH IS THE LAST THING THAT RUNS                 
114400* BEFORE 790-CLOSE-FILES SHUTS EVERYTHING DOWN.                           
114500*                                                                         
114600* MAINTENANCE NOTE - THIS PARAGRAPH IS PART OF THE DAILY                  
114700* SETTLEMENT WINDOW.  A PROGRAM CHECK OR ABEND HERE HOLDS UP              
114800* THE OVERNIGHT BATCH SCHEDULE BEHIND IT, SO ANY FUTURE CHANGE            
114900* SHOULD BE WALKED THROUGH WITH OPERATIONS BEFORE IT GOES INTO            
115000* THE NEXT QUARTERLY RELEASE, THE SAME WAY CR-1188 WAS.                   
115100******************************************************************        
115200 850-REPORT-RUN-TOTALS.                                                   
115300      WRITE REPORT-RECORD FROM RPT-RULE-LINE AFTER 2.                     
115400      MOVE WS-BUY-COUNT    TO RPT-TOT-BUY-COUNT.                          
115500      MOVE WS-BUY-AMOUNT   TO RPT-TOT-BUY-AMOUNT.                         
115600      WRITE REPORT-RECORD FROM RPT-TOTALS-1 AFTER 1.                      
115700      MOVE WS-SELL-COUNT   TO RPT-TOT-SELL-COUNT.                         
115800      MOVE WS-SELL-AMOUNT  TO RPT-TOT-SELL-AMOUNT.                        
115900      WRITE REPORT-RECORD FROM RPT-TOTALS-2 AFTER 1.                      
116000      MOVE WS-CANCEL-COUNT TO RPT-TOT-CANCEL-COUNT.                       
116100      WRITE REPORT-RECORD FROM RPT-TOTALS-3 AFTER 1.                      
116200      MOVE WS-REJECT-COUNT TO RPT-TOT-REJECT-COUNT.                       
116300      WRITE REPORT-RECORD FROM RPT-TOTALS-4 AFTER 1.                      
116400 850-EXIT.                                                                
116500      EXIT.                                                               

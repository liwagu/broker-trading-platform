000100******************************************************************        
000200* REQCPY   -  ORDER REQUEST TRANSACTION RECORD                   *        
000300* ONE LINE PER INCOMING ORDER, READ SEQUENTIALLY BY TRDPOST IN            
000400* THE ORDER PRESENTED.  QTY AND CANCEL-ORDER-ID ARRIVE UNSIGNED           
000500* ZONED DECIMAL ON THE FLAT FILE AND ARE CONVERTED TO COMP-3 IN           
000600* WORKING-STORAGE BEFORE ANY ARITHMETIC IS DONE ON THEM                   
000700******************************************************************        
000800*                                                                         
000900 01  REQ-FILE-RECORD.                                                     
001000     05  REQ-PORTFOLIO-ID        PIC X(12).                               
001100     05  REQ-ISIN                PIC X(12).                               
001200     05  REQ-SIDE                PIC X(04).                               
001300     05  REQ-QTY-X               PIC 9(6)V999.                            
001400     05  REQ-ACTION              PIC X(01).                               
001500     05  REQ-CANCEL-ORDER-ID-X   PIC 9(09).                               
001600     05  FILLER                  PIC X(01).                               
001700*                                                                         
